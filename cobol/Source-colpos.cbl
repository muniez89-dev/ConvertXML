000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                      COLPOS.
000300 AUTHOR.                          R. MONTEIRO.
000400 INSTALLATION.                    CPD-FISCAL.
000500 DATE-WRITTEN.                    03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.                        UNCLASSIFIED - INTERNAL USE ONLY.
000800***--------------------------------------------------------***
000900*    CHANGE LOG                                                *
001000*                                                               *
001100*    03/14/1991  RM      ORIGINAL.  GENERIC COLUMN-ORDINAL      *
001200*                        LOCATOR FOR FIXED-FIELD REPORT         *
001300*                        EXTRACTS.  RETURNS THE ORDINAL OF A    *
001400*                        NAMED COLUMN WITHIN A ONE-LINE LIST    *
001500*                        OF COLUMN NAMES.  SHARED UTILITY, NO   *
001600*                        APPLICATION PREFIX (SAME CONVENTION    *
001700*                        AS BROWSER/ZOOM-GT/GENFILES).          *
001800*    11/02/1992  RM      CR-0118.  RAISED MAX RECOGNIZED        *
001900*                        COLUMNS FROM 12 TO 20 FOR THE NEW      *
002000*                        PAYROLL EXTRACT HEADERS.                *
002100*    07/19/1994  JLC     CR-0344.  DELIMITER IS NOW A CALLER-    *
002200*                        SUPPLIED PARAMETER INSTEAD OF A HARD-   *
002300*                        CODED COMMA.  SOME EXTRACTS USE "|".    *
002400*    02/08/1996  JLC     CR-0777.  ADDED UPSI-0 CALL TRACE FOR   *
002500*                        USE WHEN DIAGNOSING MISMATCHED HEADER   *
002600*                        COUNTS ON SITE.                        *
002700*    09/30/1999  MFS     Y2K AUDIT.  NO DATE FIELDS IN THIS      *
002800*                        MODULE; CONFIRMED THE 200-BYTE LINE     *
002900*                        BUFFER AND 20-SLOT FIELD TABLE ARE      *
003000*                        SIZED FROM RECORD LENGTH, NOT FROM ANY  *
003100*                        CENTURY-SENSITIVE CONSTANT.  NO CHANGE. *
003200*    04/11/2002  MFS     CR-4471.  ADOPTED BY THE NEW FATURA-TO- *
003300*                        XML CONVERSION JOB (CNV-FATURA) TO      *
003400*                        RESOLVE CODFATURA/NIF/EMPRESA/VALOR/    *
003500*                        DATA COLUMN POSITIONS FROM THE CSV      *
003600*                        HEADER LINE.  NO LOGIC CHANGE HERE.     *
003700*    04/25/2002  MFS     CR-4471.  ADDED THE RAW-BYTE TRACE VIEW *
003800*                        OF THE RETURNED POSITION FOR USE WHEN   *
003900*                        THE UPSI-0 SWITCH IS ON, AFTER A SITE   *
004000*                        REPORTED A SUSPECT BINARY VALUE COMING  *
004100*                        BACK FROM THIS MODULE (CR-5502).        *
004200*    08/02/2003  PAS     CR-5790.  TIGHTENED THE BACKWARD BLANK  *
004300*                        SCAN SO A TOTALLY BLANK HEADER LINE NO  *
004400*                        LONGER DRIVES THE SUBSCRIPT TO ZERO     *
004500*                        BEFORE THE COMPARE.                     *
004600*    11/14/2003  MFS     CR-5811.  RENAMED THE LINKAGE ITEMS     *
004700*                        BACK TO THE SHOP'S PLAIN LINK- PREFIX   *
004800*                        (A STRAY LK- PREFIX HAD CREPT IN WHEN   *
004900*                        CNV-FATURA WAS BUILT) TO MATCH ST-CLI-  *
005000*                        DET/ST-DOCUM/ST-SCHEDACLI/GENFILES.     *
005100*                        NO LOGIC CHANGE.                        *
005200*    12/05/2003  RM      CR-5823.  THE CR-5811 RENAME LEFT THE   *
005300*                        WORKING-STORAGE AND LINKAGE NAMES IN    *
005400*                        LOWER CASE, INCONSISTENT WITH EVERY     *
005500*                        OTHER IDENTIFIER IN THE PROGRAM.        *
005600*                        UPPERCASED THROUGHOUT.  NO LOGIC        *
005700*                        CHANGE.                                 *
005800***--------------------------------------------------------***
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
006400              OFF STATUS IS TRACE-SWITCH-OFF.
006500
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800
006900***--------------------------------------------------------***
007000*    HEADER-LINE SPLIT WORK AREA                                *
007100***--------------------------------------------------------***
007200 77  HDR-EFFECTIVE-LEN           PIC S9(04) COMP VALUE ZERO.
007300 77  HDR-UNSTR-PTR               PIC S9(04) COMP VALUE 1.
007400 77  HDR-FIELD-COUNT             PIC S9(04) COMP VALUE ZERO.
007500 77  HDR-IDX                     PIC S9(04) COMP VALUE ZERO.
007600
007700 77  SCAN-FLAGS                  PIC 9.
007800     88  HDR-SCAN-DONE           VALUE 1.
007900     88  HDR-SCAN-NOT-DONE       VALUE 0.
008000
008100***--------------------------------------------------------***
008200*    TABLE OF COLUMN NAMES SPLIT FROM THE HEADER LINE.  20     *
008300*    SLOTS COVERS THE WIDEST HEADER SEEN TO DATE (CR-0118).    *
008400***--------------------------------------------------------***
008500 01  HDR-FIELD-TABLE.
008600     05  HDR-FIELD               PIC X(20)
008700                                  OCCURS 20 TIMES.
008800     05  FILLER                  PIC X(10).
008900
009000 01  HDR-FIELD-FLAT REDEFINES HDR-FIELD-TABLE
009100                                  PIC X(410).
009200
009300 LINKAGE SECTION.
009400
009500***--------------------------------------------------------***
009600*    CALL PARAMETERS.  LINK-COLPOS-TRACE-VIEW IS A RAW-BYTE    *
009700*    ALTERNATE VIEW OF THIS SAME STORAGE, CONSULTED ONLY WHEN  *
009800*    THE UPSI-0 TRACE SWITCH IS ON (CR-5502).                  *
009900***--------------------------------------------------------***
010000 01  LINK-COLPOS-PARMS.
010100     05  LINK-HEADER-LINE        PIC X(200).
010200     05  LINK-HEADER-CHARS REDEFINES LINK-HEADER-LINE
010300                                  PIC X(01)
010400                                  OCCURS 200 TIMES.
010500     05  LINK-DELIMITER          PIC X(01).
010600     05  LINK-COLUMN-NAME        PIC X(10).
010700     05  LINK-COLUMN-POSITION    PIC S9(04) COMP.
010800     05  FILLER                  PIC X(02).
010900
011000 01  LINK-COLPOS-TRACE-VIEW REDEFINES LINK-COLPOS-PARMS.
011100     05  FILLER                  PIC X(200).
011200     05  FILLER                  PIC X(01).
011300     05  LINK-TRACE-COLUMN-NAME  PIC X(10).
011400     05  LINK-TRACE-POSITION-RAW PIC X(02).
011500     05  FILLER                  PIC X(02).
011600
011700 PROCEDURE DIVISION USING LINK-HEADER-LINE
011800                          LINK-DELIMITER
011900                          LINK-COLUMN-NAME
012000                          LINK-COLUMN-POSITION.
012100
012200***--------------------------------------------------------***
012300*    000-MAIN-PARA -- ENTRY POINT.  LOCATE THE 1-BASED         *
012400*    ORDINAL OF LINK-COLUMN-NAME WITHIN LINK-HEADER-LINE,      *
012500*    SPLIT ON LINK-DELIMITER.  RETURNS ZERO IN                 *
012600*    LINK-COLUMN-POSITION WHEN THE COLUMN IS NOT PRESENT       *
012700*    (SPEC RULE R6).                                           *
012800***--------------------------------------------------------***
012900 000-MAIN-PARA.
013000     PERFORM 100-INIT-WORK-AREAS THRU 100-EXIT.
013100     PERFORM 200-FIND-EFFECTIVE-LEN THRU 200-EXIT.
013200     PERFORM 300-SPLIT-HEADER-LINE THRU 300-EXIT.
013300     PERFORM 400-SEARCH-COLUMN-NAME THRU 400-EXIT.
013400     IF TRACE-SWITCH-ON
013500        DISPLAY "COLPOS: COLUMN=" LINK-COLUMN-NAME
013600                " POSITION=" LINK-COLUMN-POSITION
013700     END-IF.
013800     GOBACK.
013900 000-EXIT.
014000     EXIT.
014100
014200***---
014300 100-INIT-WORK-AREAS.
014400     MOVE ZERO TO LINK-COLUMN-POSITION.
014500     MOVE SPACES TO HDR-FIELD-FLAT.
014600     MOVE 1 TO HDR-UNSTR-PTR.
014700     MOVE ZERO TO HDR-FIELD-COUNT.
014800     MOVE ZERO TO HDR-IDX.
014900 100-EXIT.
015000     EXIT.
015100
015200***---
015300*    200-FIND-EFFECTIVE-LEN -- BACKWARD BLANK SCAN OF THE      *
015400*    HEADER LINE SO THE UNSTRING BELOW DOES NOT SPLIT A LONG   *
015500*    RUN OF TRAILING SPACES INTO A BOGUS LAST COLUMN (CR-5790).*
015600 200-FIND-EFFECTIVE-LEN.
015700     MOVE 200 TO HDR-EFFECTIVE-LEN.
015800     SET HDR-SCAN-NOT-DONE TO TRUE.
015900     PERFORM 210-BACK-UP-ONE-CHAR THRU 210-EXIT
016000         UNTIL HDR-SCAN-DONE.
016100 200-EXIT.
016200     EXIT.
016300
016400***---
016500 210-BACK-UP-ONE-CHAR.
016600     IF HDR-EFFECTIVE-LEN = ZERO
016700        SET HDR-SCAN-DONE TO TRUE
016800     ELSE
016900        IF LINK-HEADER-CHARS (HDR-EFFECTIVE-LEN) = SPACE
017000           SUBTRACT 1 FROM HDR-EFFECTIVE-LEN
017100        ELSE
017200           SET HDR-SCAN-DONE TO TRUE
017300        END-IF
017400     END-IF.
017500 210-EXIT.
017600     EXIT.
017700
017800***---
017900*    300-SPLIT-HEADER-LINE -- REPEATED UNSTRING, ONE COLUMN    *
018000*    NAME PER CALL, ADVANCING THE POINTER EACH TIME (CR-0344). *
018100 300-SPLIT-HEADER-LINE.
018200     PERFORM 310-UNSTRING-ONE-FIELD THRU 310-EXIT
018300         UNTIL HDR-UNSTR-PTR > HDR-EFFECTIVE-LEN
018400            OR HDR-FIELD-COUNT = 20.
018500 300-EXIT.
018600     EXIT.
018700
018800***---
018900 310-UNSTRING-ONE-FIELD.
019000     ADD 1 TO HDR-FIELD-COUNT.
019100     UNSTRING LINK-HEADER-LINE (1 : HDR-EFFECTIVE-LEN)
019200         DELIMITED BY LINK-DELIMITER
019300         INTO HDR-FIELD (HDR-FIELD-COUNT)
019400         WITH POINTER HDR-UNSTR-PTR
019500     END-UNSTRING.
019600 310-EXIT.
019700     EXIT.
019800
019900***---
020000*    400-SEARCH-COLUMN-NAME -- LINEAR SCAN OF THE SPLIT TABLE. *
020100*    HEADER ORDER IS NOT ASSUMED (SPEC RULE R6).               *
020200 400-SEARCH-COLUMN-NAME.
020300     MOVE ZERO TO HDR-IDX.
020400     PERFORM 410-TEST-ONE-SLOT THRU 410-EXIT
020500         UNTIL HDR-IDX = HDR-FIELD-COUNT
020600            OR LINK-COLUMN-POSITION NOT = ZERO.
020700 400-EXIT.
020800     EXIT.
020900
021000***---
021100 410-TEST-ONE-SLOT.
021200     ADD 1 TO HDR-IDX.
021300     IF HDR-FIELD (HDR-IDX) = LINK-COLUMN-NAME
021400        MOVE HDR-IDX TO LINK-COLUMN-POSITION
021500     END-IF.
021600 410-EXIT.
021700     EXIT.

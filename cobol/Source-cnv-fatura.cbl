000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                      CNV-FATURA.
000300 AUTHOR.                          J. SILVA.
000400 INSTALLATION.                    CPD-FISCAL.
000500 DATE-WRITTEN.                    06/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.                        UNCLASSIFIED - INTERNAL USE ONLY.
000800***--------------------------------------------------------***
000900*    CHANGE LOG                                                *
001000*                                                               *
001100*    06/02/1987  JS      ORIGINAL.  NIGHTLY EXTRACT OF THE      *
001200*                        FATURA LEDGER TO A FIXED-WIDTH REPORT  *
001300*                        FILE FOR THE TAX OFFICE DIskette RUN.  *
001400*                        FIELDS WERE CODFATURA/NIF/EMPRESA/     *
001500*                        VALOR/DATA IN THAT FIXED ORDER ONLY.   *
001600*    02/17/1989  JS      CR-0041.  ADDED THE RECORD COUNT       *
001700*                        DISPLAY AT END OF JOB FOR THE OPERATOR *
001800*                        LOG (OPERATIONS ASKED FOR A CONTROL    *
001900*                        TOTAL TO MATCH AGAINST THE LEDGER).    *
002000*    10/05/1991  RM      CR-0119.  FIXED-WIDTH OUTPUT RECORD    *
002100*                        WIDTHS ALIGNED WITH THE NEW FATIN-FD   *
002200*                        LAYOUT SHARED WITH THE PAYROLL CREW.   *
002300*    03/22/1994  JLC     CR-0350.  DATA ENTRY STARTED SENDING   *
002400*                        THE EXTRACT WITH A LEADING COLUMN-NAME *
002500*                        LINE AND COLUMNS IN VARYING ORDER.     *
002600*                        REWROTE THE RECORD-FETCH LOGIC TO USE  *
002700*                        THE NEW COLPOS ROUTINE INSTEAD OF      *
002800*                        FIXED OFFSETS; KEPT THE OLD FIXED      *
002900*                        LAYOUT AS A REDEFINES FOR THE COMMON   *
003000*                        CASE WHEN THE HEADER CAME BACK IN THE  *
003100*                        ORIGINAL ORDER (SEE FATIN-FD).         *
003200*    09/14/1999  MFS     Y2K AUDIT.  DATA FIELD IS CARRIED AS   *
003300*                        OPAQUE TEXT AND NEVER PARSED AS A      *
003400*                        DATE HERE; CONFIRMED NO 2-DIGIT YEAR   *
003500*                        ARITHMETIC IN THIS MODULE.  NO CHANGE. *
003600*    04/11/2002  MFS     CR-4471.  REPLACED THE FIXED-WIDTH     *
003700*                        REPORT OUTPUT WITH THE <FATURAS>/      *
003800*                        <FATURA> XML DOCUMENT REQUIRED BY THE  *
003900*                        NEW INVOICE PORTAL PROJECT.  OUTPUT    *
004000*                        FILE RENAMED FATURA-XML.  INPUT RECORD *
004100*                        LAYOUT AND HEADER-DRIVEN MAPPING ARE   *
004200*                        UNCHANGED FROM CR-0350.                *
004300*    05/02/2002  MFS     CR-4471.  ADDED XML SPECIAL-CHARACTER  *
004400*                        ESCAPING (BUSINESS RULE R5) AFTER THE  *
004500*                        PORTAL TEAM REJECTED A BATCH WHOSE     *
004600*                        COMPANY NAME CONTAINED AN AMPERSAND.   *
004700*    07/30/2002  MFS     CR-4512.  DELIMITER IS NOW READ FROM   *
004800*                        THE SYSIN PARAMETER CARD INSTEAD OF    *
004900*                        BEING HARD-CODED TO SEMICOLON, SO THE  *
005000*                        EXPORT-TO-EXCEL VARIANT CAN USE COMMA. *
005100*    08/02/2003  PAS     CR-5790.  MATCHING FIX TO COLPOS: A    *
005200*                        TOTALLY BLANK DETAIL LINE NO LONGER    *
005300*                        EMITS AN EMPTY <FATURA> GROUP.         *
005400*    11/14/2003  MFS     CR-5811.  REMOVED THE CANONICAL FIXED- *
005500*                        WIDTH FAST PATH ADDED UNDER CR-0350.   *
005600*                        A GENUINELY DELIMITED EXTRACT IS NOT   *
005700*                        PADDED TO THE OLD FIXED WIDTHS (E.G.   *
005800*                        VALOR RUNS SHORTER THAN ITS OLD 12-    *
005900*                        BYTE SLOT), SO THE REDEFINES SLICED    *
006000*                        ACROSS FIELD BOUNDARIES ON THE MOST    *
006100*                        COMMON INPUT SHAPE -- CANONICAL ORDER, *
006200*                        DEFAULT DELIMITER -- AND CORRUPTED THE *
006300*                        OUTPUT.  EVERY DETAIL LINE IS NOW      *
006400*                        SPLIT BY UNSTRING REGARDLESS OF COLUMN *
006500*                        ORDER OR DELIMITER; THE CANONICAL VIEW *
006600*                        IS DROPPED FROM THIS PROGRAM AND FROM  *
006700*                        FATIN-FD (CATCH: SITE AUDIT OF THE     *
006800*                        PORTAL'S REJECTED-BATCH LOG).          *
006900*    12/05/2003  RM      CR-5822.  DROPPED THE CLASS EDIT THAT  *
007000*                        SILENTLY FORCED ANY PARM-CARD          *
007100*                        DELIMITER OTHER THAN ; , OR | BACK TO  *
007200*                        SEMICOLON.  RULE R4 DOES NOT RESTRICT  *
007300*                        THE CHARACTER SET; A SITE RUNNING THE  *
007400*                        EXPORT WITH "#" AS THE FIELD SEPARATOR *
007500*                        HAD ITS CARD SILENTLY OVERRIDDEN.  ANY *
007600*                        NON-BLANK SINGLE CHARACTER ON THE CARD *
007700*                        IS NOW ACCEPTED AS-IS.                 *
007800***--------------------------------------------------------***
007900
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
008400              OFF STATUS IS TRACE-SWITCH-OFF.
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     COPY "fatura-in.sl".
008900     COPY "fatura-xml.sl".
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300     COPY "fatura-in.fd".
009400     COPY "fatura-xml.fd".
009500
009600 WORKING-STORAGE SECTION.
009700
009800***--------------------------------------------------------***
009900*    FILE STATUS HOLDERS                                       *
010000***--------------------------------------------------------***
010100 77  FATIN-STATUS                PIC XX.
010200 77  FATXML-STATUS               PIC XX.
010300
010400***--------------------------------------------------------***
010500*    CONTROL FLAGS                                             *
010600***--------------------------------------------------------***
010700 77  CONTROLLI                   PIC XX.
010800     88  TUTTO-OK                VALUE "OK".
010900     88  ERRORI                  VALUE "ER".
011000
011100 77  FILLER                      PIC 9.
011200     88  EOF-FATURA-IN           VALUE 1 FALSE 0.
011300
011400 77  DTL-SCAN-FLAGS              PIC 9.
011500     88  DTL-SCAN-DONE           VALUE 1.
011600     88  DTL-SCAN-NOT-DONE       VALUE 0.
011700
011800***--------------------------------------------------------***
011900*    COUNTERS, SUBSCRIPTS AND POINTERS -- ALL COMP PER SHOP    *
012000*    STANDARD FOR NON-DISPLAY ARITHMETIC WORK FIELDS.          *
012100***--------------------------------------------------------***
012200 77  REC-READ-CT                 PIC S9(07) COMP VALUE ZERO.
012300 77  REC-WRITTEN-CT              PIC S9(07) COMP VALUE ZERO.
012400 77  DTL-FIELD-COUNT             PIC S9(04) COMP VALUE ZERO.
012500 77  DTL-UNSTR-PTR               PIC S9(04) COMP VALUE 1.
012600 77  DTL-EFFECTIVE-LEN           PIC S9(04) COMP VALUE ZERO.
012700 77  COL-IDX                     PIC S9(04) COMP VALUE ZERO.
012800 77  ESC-IN-IDX                  PIC S9(04) COMP VALUE ZERO.
012900 77  ESC-OUT-PTR                 PIC S9(04) COMP VALUE 1.
013000 77  TRIM-TALLY                  PIC S9(04) COMP VALUE ZERO.
013100 77  TRIM-LEN                    PIC S9(04) COMP VALUE ZERO.
013200 77  TRIMMED-LEN                 PIC S9(04) COMP VALUE ZERO.
013300 77  ESCAPED-LEN                 PIC S9(04) COMP VALUE ZERO.
013400 77  EMIT-SEQ                    PIC S9(04) COMP VALUE ZERO.
013500 77  ELEMENT-TAG-NAME            PIC X(10).
013600
013700***--------------------------------------------------------***
013800*    78-LEVEL CONSTANTS                                        *
013900***--------------------------------------------------------***
014000 78  TITOLO               VALUE "CNV-FATURA - FATURA CSV TO XML".
014100 78  MAX-DTL-FIELDS       VALUE 40.
014200 78  PROLOG-TEXT
014300             VALUE "<?xml version='1.0' encoding='utf-8'?>".
014400 78  ROOT-OPEN-TAG        VALUE "<Faturas>".
014500 78  ROOT-CLOSE-TAG       VALUE "</Faturas>".
014600 78  GROUP-OPEN-TAG       VALUE "<Fatura>".
014700 78  GROUP-CLOSE-TAG      VALUE "</Fatura>".
014800***--------------------------------------------------------***
014900*    CANONICAL COLUMN NAMES PASSED TO COLPOS.  CARRIED AS       *
015000*    FIXED PIC X(10) DATA ITEMS, NOT 78-LEVEL CONSTANTS, SO     *
015100*    THE STORAGE PASSED MATCHES COLPOS' LINK-COLUMN-NAME WIDTH  *
015200*    EXACTLY (CR-4471).                                         *
015300***--------------------------------------------------------***
015400 77  COLNAME-CODFATURA    PIC X(10) VALUE "CodFatura".
015500 77  COLNAME-NIF          PIC X(10) VALUE "NIF".
015600 77  COLNAME-EMPRESA      PIC X(10) VALUE "Empresa".
015700 77  COLNAME-VALOR        PIC X(10) VALUE "Valor".
015800 77  COLNAME-DATA         PIC X(10) VALUE "Data".
015900
016000***--------------------------------------------------------***
016100*    RUN-TIME PARAMETER (RULE R4 -- DELIMITER IS CONFIGURABLE  *
016200*    PER RUN; DEFAULTS TO SEMICOLON WHEN THE CARD IS BLANK.     *
016300*    ANY OTHER NON-BLANK CHARACTER ON THE CARD IS ACCEPTED AS   *
016400*    THE RUN'S DELIMITER AS-IS -- R4 DOES NOT RESTRICT THE      *
016500*    CHARACTER SET (CR-5822).                                   *
016600***--------------------------------------------------------***
016700 01  PARM-CARD.
016800     05  PARM-DELIMITER          PIC X(01).
016900     05  FILLER                  PIC X(79).
017000
017100 77  RUN-DELIMITER               PIC X(01) VALUE ";".
017200
017300***--------------------------------------------------------***
017400*    HEADER COLUMN-POSITION TABLE -- ONE SLOT PER OUTPUT       *
017500*    ELEMENT, FILLED BY CALLING COLPOS ONCE PER COLUMN NAME.   *
017600*    POSITION ZERO MEANS THE COLUMN WAS NOT ON THE HEADER.     *
017700***--------------------------------------------------------***
017800 01  COL-POSITIONS.
017900     05  POS-CODFATURA           PIC S9(04) COMP VALUE ZERO.
018000     05  POS-NIF                 PIC S9(04) COMP VALUE ZERO.
018100     05  POS-EMPRESA             PIC S9(04) COMP VALUE ZERO.
018200     05  POS-VALOR               PIC S9(04) COMP VALUE ZERO.
018300     05  POS-DATA                PIC S9(04) COMP VALUE ZERO.
018400     05  FILLER                  PIC X(02).
018500
018600 01  COL-POS-TAB REDEFINES COL-POSITIONS.
018700     05  COL-POS                 PIC S9(04) COMP
018800                                  OCCURS 5 TIMES.
018900     05  FILLER                  PIC X(02).
019000
019100***--------------------------------------------------------***
019200*    DETAIL-LINE SPLIT WORK AREA -- SAME TECHNIQUE AS COLPOS,  *
019300*    DUPLICATED HERE RATHER THAN SHARED SINCE THIS TABLE HOLDS *
019400*    DATA VALUES (UP TO 40 CHARS) AND COLPOS' HOLDS COLUMN     *
019500*    NAMES (20 CHARS) -- CR-0350.                              *
019600***--------------------------------------------------------***
019700 01  DTL-LINE-AREA.
019800     05  DTL-LINE-TEXT           PIC X(199).
019900     05  FILLER                  PIC X(001).
020000
020100 01  DTL-LINE-CHARS REDEFINES DTL-LINE-AREA
020200                                  PIC X(01)
020300                                  OCCURS 200 TIMES.
020400
020500 01  DTL-FIELD-TABLE.
020600     05  DTL-FIELD               PIC X(40)
020700                                  OCCURS 40 TIMES.
020800     05  FILLER                  PIC X(01).
020900
021000***--------------------------------------------------------***
021100*    FETCHED-FIELD / TRIM / ESCAPE WORK AREAS.  ESC-AREA      *
021200*    IS REDEFINED AS A CHARACTER TABLE BECAUSE XML ESCAPING    *
021300*    (& -> &amp; ETC.) CHANGES THE LENGTH OF THE TEXT AND       *
021400*    CANNOT BE DONE WITH A SINGLE INSPECT (RULE R5).           *
021500***--------------------------------------------------------***
021600 77  FETCHED-FIELD               PIC X(40).
021700
021800 01  TRIMMED-FIELD.
021900     05  TRIMMED-TEXT            PIC X(40).
022000     05  FILLER                  PIC X(01).
022100
022200 01  ESC-AREA.
022300     05  ESC-TEXT                PIC X(199).
022400     05  FILLER                  PIC X(001).
022500
022600 01  ESC-CHARS REDEFINES ESC-AREA
022700                                  PIC X(01)
022800                                  OCCURS 200 TIMES.
022900
023000 77  ESCAPED-FIELD               PIC X(200).
023100
023200 PROCEDURE DIVISION.
023300
023400***--------------------------------------------------------***
023500*    PER-FILE ERROR DECLARATIVES -- SAME SHAPE AS THE SHOP'S   *
023600*    OTHER JOBS (SEE GENFILES): EVALUATE THE FILE STATUS AND   *
023700*    SET THE CONTROL FLAG.  NO MESSAGE BOX HERE -- THIS IS A   *
023800*    BATCH JOB; THE OPERATOR READS THE JOB LOG.                *
023900***--------------------------------------------------------***
024000 DECLARATIVES.
024100***---
024200 FATURA-IN-ERR SECTION.
024300     USE AFTER ERROR PROCEDURE ON FATURA-IN-FILE.
024400     EVALUATE FATIN-STATUS
024500         WHEN "00" CONTINUE
024600         WHEN "10" CONTINUE
024700         WHEN "30"
024800              DISPLAY "CNV-FATURA: FATURA-IN PERMANENT ERROR "
024900                      FATIN-STATUS
025000              SET ERRORI TO TRUE
025100         WHEN "34"
025200              DISPLAY "CNV-FATURA: FATURA-IN BOUNDARY VIOLATION "
025300                      FATIN-STATUS
025400              SET ERRORI TO TRUE
025500         WHEN OTHER
025600              DISPLAY "CNV-FATURA: FATURA-IN UNEXPECTED STATUS "
025700                      FATIN-STATUS
025800              SET ERRORI TO TRUE
025900     END-EVALUATE.
026000
026100***---
026200 FATURA-XML-ERR SECTION.
026300     USE AFTER ERROR PROCEDURE ON FATURA-XML-FILE.
026400     EVALUATE FATXML-STATUS
026500         WHEN "00" CONTINUE
026600         WHEN "30"
026700              DISPLAY "CNV-FATURA: FATURA-XML PERMANENT ERROR "
026800                      FATXML-STATUS
026900              SET ERRORI TO TRUE
027000         WHEN OTHER
027100              DISPLAY "CNV-FATURA: FATURA-XML UNEXPECTED STATUS "
027200                      FATXML-STATUS
027300              SET ERRORI TO TRUE
027400     END-EVALUATE.
027500
027600 END DECLARATIVES.
027700
027800***--------------------------------------------------------***
027900*    000-MAIN-PROCESS-PARA -- BATCH FLOW STEPS 1-6.            *
028000***--------------------------------------------------------***
028100 000-MAIN-PROCESS-PARA.
028200     PERFORM 100-OPEN-FILES THRU 100-EXIT.
028300     IF TUTTO-OK
028400        PERFORM 110-READ-PARM-CARD THRU 110-EXIT
028500        PERFORM 200-READ-HEADER THRU 200-EXIT
028600        PERFORM 300-WRITE-PROLOG THRU 300-EXIT
028700        PERFORM 400-PROCESS-DETAIL-LINE THRU 400-EXIT
028800            UNTIL EOF-FATURA-IN
028900        PERFORM 600-WRITE-EPILOG THRU 600-EXIT
029000     END-IF.
029100     PERFORM 900-TERMINATE THRU 900-EXIT.
029200     STOP RUN.
029300 000-MAIN-EXIT.
029400     EXIT.
029500
029600***---
029700*    100-OPEN-FILES (BATCH FLOW STEP 1).                       *
029800 100-OPEN-FILES.
029900     SET TUTTO-OK TO TRUE.
030000     MOVE ZERO TO REC-READ-CT REC-WRITTEN-CT.
030100     OPEN INPUT FATURA-IN-FILE.
030200     OPEN OUTPUT FATURA-XML-FILE.
030300 100-EXIT.
030400     EXIT.
030500
030600***---
030700*    110-READ-PARM-CARD (RULE R4).  A BLANK DELIMITER CARD      *
030800*    DEFAULTS TO SEMICOLON; ANY OTHER SINGLE CHARACTER ON THE   *
030900*    CARD IS TAKEN AS THE RUN'S DELIMITER AS-IS -- RULE R4      *
031000*    DOES NOT RESTRICT WHICH CHARACTER MAY BE USED (CR-5822).   *
031100 110-READ-PARM-CARD.
031200     MOVE SPACES TO PARM-CARD.
031300     ACCEPT PARM-CARD FROM SYSIN.
031400     IF PARM-DELIMITER = SPACE
031500        MOVE ";" TO RUN-DELIMITER
031600     ELSE
031700        MOVE PARM-DELIMITER TO RUN-DELIMITER
031800     END-IF.
031900 110-EXIT.
032000     EXIT.
032100
032200***---
032300*    200-READ-HEADER (BATCH FLOW STEP 2 / RULE R6).  READ THE   *
032400*    FIRST LINE, THEN CALL COLPOS ONCE PER CANONICAL COLUMN     *
032500*    NAME TO LOCATE ITS ORDINAL ON THIS RUN'S HEADER.           *
032600 200-READ-HEADER.
032700     MOVE ZERO TO COL-POSITIONS.
032800     READ FATURA-IN-FILE INTO DTL-LINE-AREA
032900         AT END
033000            SET EOF-FATURA-IN TO TRUE
033100     END-READ.
033200     IF NOT EOF-FATURA-IN
033300        CALL "COLPOS" USING DTL-LINE-AREA RUN-DELIMITER
033400             COLNAME-CODFATURA POS-CODFATURA
033500        CALL "COLPOS" USING DTL-LINE-AREA RUN-DELIMITER
033600             COLNAME-NIF POS-NIF
033700        CALL "COLPOS" USING DTL-LINE-AREA RUN-DELIMITER
033800             COLNAME-EMPRESA POS-EMPRESA
033900        CALL "COLPOS" USING DTL-LINE-AREA RUN-DELIMITER
034000             COLNAME-VALOR POS-VALOR
034100        CALL "COLPOS" USING DTL-LINE-AREA RUN-DELIMITER
034200             COLNAME-DATA POS-DATA
034300        IF TRACE-SWITCH-ON
034400           PERFORM 220-DISPLAY-TRACE-ONE-COL THRU 220-EXIT
034500               VARYING COL-IDX FROM 1 BY 1
034600               UNTIL COL-IDX > 5
034700        END-IF
034800     END-IF.
034900 200-EXIT.
035000     EXIT.
035100
035200***---
035300*    220-DISPLAY-TRACE-ONE-COL -- WALKS COL-POS-TAB (THE        *
035400*    TABLE VIEW OF THE FIVE POSITION FIELDS) SO A NEW OUTPUT     *
035500*    ELEMENT DOES NOT REQUIRE A NEW DISPLAY LINE HERE (CR-5502). *
035600 220-DISPLAY-TRACE-ONE-COL.
035700     DISPLAY "CNV-FATURA: COLUMN " COL-IDX
035800             " POSITION=" COL-POS (COL-IDX).
035900 220-EXIT.
036000     EXIT.
036100
036200***---
036300*    300-WRITE-PROLOG (BATCH FLOW STEP 3).                      *
036400 300-WRITE-PROLOG.
036500     MOVE PROLOG-TEXT TO FATXML-LINE-TEXT.
036600     WRITE FATXML-RECORD.
036700     MOVE ROOT-OPEN-TAG TO FATXML-LINE-TEXT.
036800     WRITE FATXML-RECORD.
036900 300-EXIT.
037000     EXIT.
037100
037200***---
037300*    400-PROCESS-DETAIL-LINE (BATCH FLOW STEP 4, A-F).  DRIVEN  *
037400*    ONCE PER DETAIL LINE UNTIL END OF FILE.                    *
037500 400-PROCESS-DETAIL-LINE.
037600     READ FATURA-IN-FILE INTO DTL-LINE-AREA
037700         AT END
037800            SET EOF-FATURA-IN TO TRUE
037900     END-READ.
038000     IF NOT EOF-FATURA-IN
038100        PERFORM 410-SPLIT-DETAIL-LINE THRU 410-EXIT
038200        IF DTL-FIELD-COUNT > ZERO
038300           ADD 1 TO REC-READ-CT
038400           PERFORM 500-EMIT-FATURA-GROUP THRU 500-EXIT
038500           ADD 1 TO REC-WRITTEN-CT
038600        END-IF
038700     END-IF.
038800 400-EXIT.
038900     EXIT.
039000
039100***---
039200*    410-SPLIT-DETAIL-LINE (STEP 4A).  A TOTALLY BLANK LINE     *
039300*    SPLITS TO ZERO FIELDS AND PRODUCES NO OUTPUT GROUP         *
039400*    (CR-5790, BATCH FLOW NOTE ON BLANK TRAILING LINES).  EVERY  *
039500*    NON-BLANK LINE IS SPLIT BY UNSTRING (CR-5811) -- THE OLD     *
039600*    FIXED-WIDTH FAST PATH IS GONE; A DELIMITED LINE IS NEVER    *
039700*    PADDED TO THE CANONICAL FIELD WIDTHS, SO SLICING AT FIXED   *
039800*    OFFSETS CORRUPTED THE MOST COMMON INPUT SHAPE.              *
039900 410-SPLIT-DETAIL-LINE.
040000     MOVE ZERO TO DTL-FIELD-COUNT.
040100     MOVE SPACES TO DTL-FIELD-TABLE.
040200     PERFORM 420-FIND-DTL-EFFECTIVE-LEN THRU 420-EXIT.
040300     IF DTL-EFFECTIVE-LEN > ZERO
040400        MOVE 1 TO DTL-UNSTR-PTR
040500        PERFORM 430-UNSTRING-ONE-DTL-FIELD THRU 430-EXIT
040600            UNTIL DTL-UNSTR-PTR > DTL-EFFECTIVE-LEN
040700               OR DTL-FIELD-COUNT = MAX-DTL-FIELDS
040800     END-IF.
040900 410-EXIT.
041000     EXIT.
041100
041200***---
041300*    420/421 -- SAME NESTED-IF BACKWARD SCAN AS COLPOS 200/210,    *
041400*    GUARDING THE ZERO SUBSCRIPT BEFORE THE COMPARE RATHER THAN    *
041500*    RELYING ON OR-CONDITION EVALUATION ORDER (CR-5790).           *
041600 420-FIND-DTL-EFFECTIVE-LEN.
041700     MOVE 200 TO DTL-EFFECTIVE-LEN.
041800     SET DTL-SCAN-NOT-DONE TO TRUE.
041900     PERFORM 421-BACK-UP-ONE-CHAR THRU 421-EXIT
042000         UNTIL DTL-SCAN-DONE.
042100 420-EXIT.
042200     EXIT.
042300
042400***---
042500 421-BACK-UP-ONE-CHAR.
042600     IF DTL-EFFECTIVE-LEN = ZERO
042700        SET DTL-SCAN-DONE TO TRUE
042800     ELSE
042900        IF DTL-LINE-CHARS (DTL-EFFECTIVE-LEN) = SPACE
043000           SUBTRACT 1 FROM DTL-EFFECTIVE-LEN
043100        ELSE
043200           SET DTL-SCAN-DONE TO TRUE
043300        END-IF
043400     END-IF.
043500 421-EXIT.
043600     EXIT.
043700
043800***---
043900 430-UNSTRING-ONE-DTL-FIELD.
044000     ADD 1 TO DTL-FIELD-COUNT.
044100     UNSTRING DTL-LINE-TEXT (1 : DTL-EFFECTIVE-LEN)
044200         DELIMITED BY RUN-DELIMITER
044300         INTO DTL-FIELD (DTL-FIELD-COUNT)
044400         WITH POINTER DTL-UNSTR-PTR
044500     END-UNSTRING.
044600 430-EXIT.
044700     EXIT.
044800
044900***---
045000*    500-EMIT-FATURA-GROUP (STEP 4B-4E).  CANONICAL ORDER OF   *
045100*    THE FIVE CHILD ELEMENTS (RULE R2) IS FIXED REGARDLESS OF  *
045200*    THE INPUT COLUMN ORDER.                                   *
045300 500-EMIT-FATURA-GROUP.
045400     MOVE GROUP-OPEN-TAG TO FATXML-LINE-TEXT.
045500     WRITE FATXML-RECORD.
045600     MOVE ZERO TO EMIT-SEQ.
045700     MOVE POS-CODFATURA TO COL-IDX.
045800     PERFORM 520-FETCH-AND-WRITE-ELEMENT THRU 520-EXIT.
045900     MOVE POS-NIF TO COL-IDX.
046000     PERFORM 520-FETCH-AND-WRITE-ELEMENT THRU 520-EXIT.
046100     MOVE POS-EMPRESA TO COL-IDX.
046200     PERFORM 520-FETCH-AND-WRITE-ELEMENT THRU 520-EXIT.
046300     MOVE POS-VALOR TO COL-IDX.
046400     PERFORM 520-FETCH-AND-WRITE-ELEMENT THRU 520-EXIT.
046500     MOVE POS-DATA TO COL-IDX.
046600     PERFORM 520-FETCH-AND-WRITE-ELEMENT THRU 520-EXIT.
046700     MOVE GROUP-CLOSE-TAG TO FATXML-LINE-TEXT.
046800     WRITE FATXML-RECORD.
046900 500-EXIT.
047000     EXIT.
047100
047200***---
047300*    520-FETCH-AND-WRITE-ELEMENT -- FETCHES BY COLUMN POSITION  *
047400*    (STEP 4B / RULE R2), TRIMS (STEP 4C / R1), ESCAPES (STEP   *
047500*    4D / R5) AND WRITES ONE <ELEMENT>VALUE</ELEMENT> LINE.     *
047600*    ELEMENT-TAG-NAME MUST BE SET BY THE CALLER PARAGRAPH.      *
047700 520-FETCH-AND-WRITE-ELEMENT.
047800     PERFORM 530-FETCH-FIELD-BY-POSITION THRU 530-EXIT.
047900     PERFORM 540-TRIM-FIELD THRU 540-EXIT.
048000     PERFORM 550-ESCAPE-FIELD THRU 550-EXIT.
048100     PERFORM 560-WRITE-ELEMENT-LINE THRU 560-EXIT.
048200 520-EXIT.
048300     EXIT.
048400
048500***---
048600*    530-FETCH-FIELD-BY-POSITION (STEP 4B / RULE R2).  POSITION *
048700*    ZERO (COLUMN NOT ON HEADER) OR A POSITION PAST THE NUMBER  *
048800*    OF FIELDS ON THIS LINE BOTH YIELD SPACES.                  *
048900 530-FETCH-FIELD-BY-POSITION.
049000     MOVE SPACES TO FETCHED-FIELD.
049100     IF COL-IDX > ZERO
049200        AND COL-IDX NOT > DTL-FIELD-COUNT
049300        MOVE DTL-FIELD (COL-IDX) TO FETCHED-FIELD
049400     END-IF.
049500 530-EXIT.
049600     EXIT.
049700
049800***---
049900*    540-TRIM-FIELD (STEP 4C / RULE R1).  LEADING SPACES ARE    *
050000*    STRIPPED BY REFERENCE MODIFICATION FROM THE FIRST NON-     *
050100*    BLANK CHARACTER; TRAILING SPACES BY THE SHOP'S USUAL       *
050200*    INSPECT-TALLYING-THEN-STRING IDIOM (SEE BROWSER, THE       *
050300*    MESSAGE-BOX-ROUTINE PARAGRAPH).                             *
050400 540-TRIM-FIELD.
050500     MOVE SPACES TO TRIMMED-FIELD.
050600     MOVE ZERO TO TRIMMED-LEN.
050700     MOVE ZERO TO TRIM-TALLY.
050800     INSPECT FETCHED-FIELD TALLYING TRIM-TALLY
050900         FOR LEADING SPACE.
051000     IF TRIM-TALLY < 40
051100        MOVE ZERO TO TRIM-LEN
051200        INSPECT FETCHED-FIELD (TRIM-TALLY + 1 : )
051300            TALLYING TRIM-LEN FOR TRAILING SPACE
051400        COMPUTE TRIM-LEN =
051500            40 - TRIM-TALLY - TRIM-LEN
051600        IF TRIM-LEN > ZERO
051700           STRING FETCHED-FIELD (TRIM-TALLY + 1 : TRIM-LEN)
051800               DELIMITED BY SIZE
051900               INTO TRIMMED-TEXT
052000           END-STRING
052100           MOVE TRIM-LEN TO TRIMMED-LEN
052200        END-IF
052300     END-IF.
052400 540-EXIT.
052500     EXIT.
052600
052700***---
052800*    550-ESCAPE-FIELD (STEP 4D / RULE R5).  EACH CHARACTER IS   *
052900*    TESTED AND EITHER COPIED OR EXPANDED INTO ITS XML ENTITY;  *
053000*    THIS CANNOT BE DONE WITH A FIXED-LENGTH INSPECT BECAUSE    *
053100*    "&" GROWS TO FIVE CHARACTERS (CR-4471).                    *
053200 550-ESCAPE-FIELD.
053300     MOVE SPACES TO ESCAPED-FIELD.
053400     MOVE SPACES TO ESC-AREA.
053500     MOVE 1 TO ESC-OUT-PTR.
053600     PERFORM 551-ESCAPE-ONE-CHAR THRU 551-EXIT
053700         VARYING ESC-IN-IDX FROM 1 BY 1
053800         UNTIL ESC-IN-IDX > TRIMMED-LEN.
053900     COMPUTE ESCAPED-LEN = ESC-OUT-PTR - 1.
054000     MOVE ESC-AREA TO ESCAPED-FIELD.
054100 550-EXIT.
054200     EXIT.
054300
054400***---
054500 551-ESCAPE-ONE-CHAR.
054600     EVALUATE TRIMMED-TEXT (ESC-IN-IDX : 1)
054700         WHEN "&"
054800              STRING "&amp;" DELIMITED BY SIZE
054900                  INTO ESC-AREA
055000                  WITH POINTER ESC-OUT-PTR
055100              END-STRING
055200         WHEN "<"
055300              STRING "&lt;" DELIMITED BY SIZE
055400                  INTO ESC-AREA
055500                  WITH POINTER ESC-OUT-PTR
055600              END-STRING
055700         WHEN ">"
055800              STRING "&gt;" DELIMITED BY SIZE
055900                  INTO ESC-AREA
056000                  WITH POINTER ESC-OUT-PTR
056100              END-STRING
056200         WHEN OTHER
056300              STRING TRIMMED-TEXT (ESC-IN-IDX : 1)
056400                  DELIMITED BY SIZE
056500                  INTO ESC-AREA
056600                  WITH POINTER ESC-OUT-PTR
056700              END-STRING
056800     END-EVALUATE.
056900 551-EXIT.
057000     EXIT.
057100
057200***---
057300*    560-WRITE-ELEMENT-LINE.  THE TAG NAME IS SELECTED BY THE   *
057400*    CURRENT VALUE OF COL-IDX'S CALLER CONTEXT -- SIMPLER        *
057500*    AND CHEAPER THAN A TAG-NAME PARAMETER, SINCE THE FIVE      *
057600*    CALLS IN 500-EMIT-FATURA-GROUP ALWAYS RUN IN CANONICAL     *
057700*    ORDER.  EMIT-SEQ TRACKS WHICH OF THE FIVE WE ARE ON.       *
057800 560-WRITE-ELEMENT-LINE.
057900     ADD 1 TO EMIT-SEQ.
058000     EVALUATE EMIT-SEQ
058100         WHEN 1 MOVE "CodFatura" TO ELEMENT-TAG-NAME
058200         WHEN 2 MOVE "NIF"       TO ELEMENT-TAG-NAME
058300         WHEN 3 MOVE "Empresa"   TO ELEMENT-TAG-NAME
058400         WHEN 4 MOVE "Valor"     TO ELEMENT-TAG-NAME
058500         WHEN OTHER
058600               MOVE "Data" TO ELEMENT-TAG-NAME
058700               MOVE ZERO TO EMIT-SEQ
058800     END-EVALUATE.
058900     MOVE SPACES TO FATXML-LINE-TEXT.
059000     MOVE ZERO TO TRIM-LEN.
059100     INSPECT ELEMENT-TAG-NAME TALLYING TRIM-LEN
059200         FOR TRAILING SPACE.
059300     COMPUTE TRIM-LEN = 10 - TRIM-LEN.
059400     IF ESCAPED-LEN > ZERO
059500        STRING "<" ELEMENT-TAG-NAME (1 : TRIM-LEN) ">"
059600               ESCAPED-FIELD (1 : ESCAPED-LEN)
059700               "</" ELEMENT-TAG-NAME (1 : TRIM-LEN) ">"
059800            DELIMITED BY SIZE
059900            INTO FATXML-LINE-TEXT
060000        END-STRING
060100     ELSE
060200        STRING "<" ELEMENT-TAG-NAME (1 : TRIM-LEN) ">"
060300               "</" ELEMENT-TAG-NAME (1 : TRIM-LEN) ">"
060400            DELIMITED BY SIZE
060500            INTO FATXML-LINE-TEXT
060600        END-STRING
060700     END-IF.
060800     WRITE FATXML-RECORD.
060900 560-EXIT.
061000     EXIT.
061100
061200***---
061300*    600-WRITE-EPILOG (BATCH FLOW STEP 5).                      *
061400 600-WRITE-EPILOG.
061500     MOVE ROOT-CLOSE-TAG TO FATXML-LINE-TEXT.
061600     WRITE FATXML-RECORD.
061700 600-EXIT.
061800     EXIT.
061900
062000***---
062100*    900-TERMINATE (BATCH FLOW STEP 6 / REPORTS).  CONTROL      *
062200*    TOTAL IS THE ONLY END-OF-JOB OUTPUT BEYOND THE XML FILE,   *
062300*    PER THE SPEC'S REPORTS SECTION -- NO PRINTED REPORT.       *
062400 900-TERMINATE.
062500     CLOSE FATURA-IN-FILE.
062600     CLOSE FATURA-XML-FILE.
062700     DISPLAY TITOLO.
062800     DISPLAY "RECORDS READ    : " REC-READ-CT.
062900     DISPLAY "RECORDS WRITTEN : " REC-WRITTEN-CT.
063000     IF ERRORI
063100        DISPLAY "CNV-FATURA: COMPLETED WITH FILE ERRORS"
063200     END-IF.
063300 900-EXIT.
063400     EXIT.
